000100********************************************
000110*                                          *
000120*  Record Definition For CV Stats File     *
000130*     Work file - cv000 to cvsumrpt bridge *
000140*     One record written per year seen,    *
000150*        plus one grand total record       *
000160********************************************
000170* File size 40 bytes.
000180*
000190* Same job as the old pretrans.tmp/postrans.tmp hand-off in
000200* wsfinal/
000210* wsnames - a small work file one batch step leaves for the next
000220* one
000230* to pick up, rather than re-deriving the figures twice.
000240*
000250* 19/01/26 vbc - Created, cv000/cvsumrpt bridge, chg #4417.
000260* 03/02/26 hlq - Added Cvs-Year-Line/Cvs-Total-Line condition
000270*                names - cvsumrpt was testing Cvs-Record-Type
000280*                against the literal "Y" inline - chg #4417.
000290*
000300 01  CV-Stats-Record.
000310* "Y" = year line, "T" = grand total
000320     03  Cvs-Record-Type        pic x.
000330         88  Cvs-Year-Line              value "Y".
000340         88  Cvs-Total-Line             value "T".
000350     03  Cvs-Year                pic 9(4).
000360     03  Cvs-Week                pic 9(2).
000370     03  Cvs-Records-Written     binary-long unsigned.
000380     03  Cvs-File-Name           pic x(20).
000390* only set on the "T" line
000400     03  Cvs-Records-Read        binary-long unsigned.
000410* only set on the "T" line
000420     03  Cvs-Warning-Count       binary-long unsigned.
000430     03  filler                  pic x(5).
