000100     fd  CV-Raw-File.
000110     copy "wscvraw.cob".
