000100* Select for the weekly variable-cost raw extract.  Re-opened once
000110* per pass in cv000 - see dd000-Write-Year-Files/ee000.
000120     select   CV-Raw-File  assign       CV-Raw-File-Name
000130                           organization line sequential
000140                           status       CV-Raw-Status.
