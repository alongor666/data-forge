000100********************************************
000110*                                          *
000120*  Record Definition For CV Run Parameter  *
000130*     Passed in via CHAINING, not a file   *
000140********************************************
000150* 19/01/26 vbc - Created, cut down from pyparam1 shape to the one
000160*                figure this job actually needs - chg #4417.
000165* 03/02/26 hlq - Now actually COPYd into cv000's Linkage Section -
000167*                was sitting unused while cv000 carried its own
000168*                copy of this layout in Working-Storage - chg
000169*                #4417.
000170*
000180 01  CV-Run-Parm.
000190* "  " = not supplied, dflt 40
000200     03  CV-Parm-Week        pic x(2)   value spaces.
000210     03  filler               pic x(6).
