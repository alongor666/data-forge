000100* Select for the RUN-SUMMARY print file - cvsumrpt only.
000110     select   CV-Report-File  assign       CV-Rpt-File-Name
000120                              organization line sequential
000130                              status       CV-Rpt-Status.
