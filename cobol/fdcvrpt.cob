000100* FD for the RUN-SUMMARY print file - Report Writer drives this
000110* one, so there is no record clause/COPY here, same as Print-File
000120* in pyrgstr.cbl.
000130* 03/02/26 hlq - Dropped the COPY "wscvhdg.cob" record clause -
000140*                print-line layouts now live as report groups
000150*                under CV-Run-Summary-Report in cvsumrpt's own
000160*                REPORT SECTION - chg #4417.
000170     fd  CV-Report-File
000180         reports are CV-Run-Summary-Report.
