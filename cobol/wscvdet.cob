000100********************************************
000110*                                          *
000120*  Record Definition For CV Detail Out     *
000130*           File                           *
000140*     One file per policy start year       *
000150********************************************
000160* File size 271 bytes (money held comp-3, as pyparam1/pycoh do).
000170*
000180* 19/01/26 vbc - Created, cv000 detail-out side, chg #4417.
000190* 02/02/26 vbc - Added Cvd-Week-Number at tail per branch sign-
000200* off,
000210*                chg #4417.
000220*
000230 01  CV-Detail-Record.
000240     03  Cvd-Snapshot-Date             pic x(10).
000250     03  Cvd-Policy-Start-Year         pic 9(4).
000260     03  Cvd-Business-Type-Cat         pic x(20).
000270     03  Cvd-Chengdu-Branch            pic x(20).
000280     03  Cvd-Third-Level-Org           pic x(20).
000290     03  Cvd-Customer-Category-3       pic x(20).
000300     03  Cvd-Insurance-Type            pic x(20).
000310* "TRUE" or "FALSE"
000320     03  Cvd-New-Energy-Flag           pic x(05).
000330* "TRUE" or "FALSE"
000340     03  Cvd-Coverage-Type             pic x(10).
000350     03  Cvd-Transferred-Flag          pic x(05).
000360     03  Cvd-Renewal-Status            pic x(10).
000370     03  Cvd-Vehicle-Ins-Grade         pic x(10).
000380     03  Cvd-Highway-Risk-Grade        pic x(10).
000390     03  Cvd-Large-Truck-Score         pic x(10).
000400     03  Cvd-Small-Truck-Score         pic x(10).
000410     03  Cvd-Terminal-Source           pic x(20).
000420* A1
000430     03  Cvd-Signed-Premium-Yuan       pic s9(13)v99  comp-3.
000440* A2
000450     03  Cvd-Matured-Premium-Yuan      pic s9(13)v99  comp-3.
000460* A4
000470     03  Cvd-Policy-Count              pic s9(9)      comp-3.
000480* A5
000490     03  Cvd-Claim-Case-Count          pic s9(7)      comp-3.
000500* A6
000510     03  Cvd-Reported-Claim-Pmt-Yuan   pic s9(13)v99  comp-3.
000520* A7
000530     03  Cvd-Expense-Amount-Yuan       pic s9(13)v99  comp-3.
000540* A3
000550     03  Cvd-Comm-Prem-B4-Disc-Yuan    pic s9(13)v99  comp-3.
000560* A8
000570     03  Cvd-Premium-Plan-Yuan         pic s9(13)v99  comp-3.
000580* A9
000590     03  Cvd-Marginal-Contrib-Yuan     pic s9(13)v99  comp-3.
000600     03  Cvd-Week-Number               pic 9(2).
000610*
000620     03  filler                    pic x(10).
000630* pad for growth
