000100********************************************
000110*                                          *
000120*  CV Year Routing Table - Working Storage *
000130*     Built by cv000 pass 1, consumed by   *
000140*     cv000 pass 2.  Not a file record.    *
000150********************************************
000160* Same occurs/redefines shape as the File-Defs table in
000170* wsnames.cob,
000180* restated for policy years instead of system file names.
000190*
000200* 19/01/26 vbc - Created, cv000 bridge, chg #4417.
000210* 02/02/26 vbc - Added the all-bytes redefine, needed by the table
000220*                sort in cv000 cc030-Sort-Table - chg #4417.
000230*
000240 01  CV-Year-Table.
000250     03  CV-YT-Entry occurs 31 times indexed by CV-YT-Ix.
000260         05  CV-YT-Year           pic 9(4).
000270         05  CV-YT-Count          binary-long unsigned.
000280     03  CV-YT-Entries  redefines CV-YT-Entry.
000290         05  CV-YT-All-Bytes     pic x(8)  occurs 31.
000300* entries in use, <= 31
000310     03  CV-YT-Count-Used        binary-char unsigned value zero.
