000100     fd  CV-Stats-File.
000110     copy "wscvstat.cob".
