000100* Select for the cv000/cvsumrpt work file (see wscvstat.cob
000110* banner).
000120* 03/02/26 hlq - Was line sequential - Cvs-Records-Written/Read/
000130*                Warning-Count are binary-long, and a binary byte
000140*                landing on a line-feed value will split the
000150*                record under line sequential.  Organization
000160*                sequential, same as selcvdet.cob next door - chg
000170*                #4417.
000180     select   CV-Stats-File  assign       CV-Stat-File-Name
000190                             organization sequential
000200                             status       CV-Stat-Status.
