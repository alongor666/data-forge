000100* Select for the per-year detail-out file.  CV-Det-File-Name is
000110* rebuilt and the file re-opened for each distinct policy year
000120* found by cv000 pass 1.
000130     select   CV-Det-File  assign       CV-Det-File-Name
000140                           organization sequential
000150                           status       CV-Det-Status.
