000100*****************************************************************
000110*                                                               *
000120*           Variable Cost Detail Preprocessor - Weekly          *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*===============================
000180 PROGRAM-ID.         CV000.
000190 AUTHOR.             Zhou Wei-Min.
000200 INSTALLATION.       Chengdu Branch, Policy Analysis Section.
000210 DATE-WRITTEN.       11/04/1987.
000220 DATE-COMPILED.
000230 SECURITY.           Internal use only - Chengdu Branch and Head
000240                     Office Actuarial staff only.  Not for release
000250                     outside the company.
000260***
000270*    Remarks.          Weekly variable-cost detail preprocessor
000280*    for
000290*                    car-insurance business.  Reads the weekly raw
000300*                    extract (one row per business-type/dimension
000310*                    combination), standardises field names and
000320*                    booleans, derives the nine absolute-value
000330*                    (yuan) fields from the raw 10k-yuan amounts
000340*                    and
000350*                    ratios, and splits the result into one detail
000360*                    file per policy start year.  Companion
000370*                    program
000380*                    CVSUMRPT prints the run summary from the
000390*                    CV-Stats work file this job leaves behind.
000400***
000410*    Version.          See Prog-Name in Ws.
000420***
000430*    Called Modules.   None.
000440***
000450*    Run Parameter.    CV-Parm-Week (2 chars) - batch week number.
000460*                    Spaces/not supplied defaults to 40.
000470***
000480*    Files Used :
000490*                    CV-Raw-File.    Weekly raw extract (input,
000500*                                    re-opened once per pass).
000510*                    CV-Det-File.    Per-year detail out (output,
000520*                                    re-assigned per policy year).
000530*                    CV-Stats-File.  Hand-off to CVSUMRPT
000540*                    (output).
000550***
000560*    Error Messages Used.   See wscverr.cob - CV001 to CV008.
000570***
000580* Changes:
000590* 11/04/87 zwm - 1.0.00 Created - first cut of the Chengdu
000600* variable
000610*                       cost detail job, single year file only.
000620* 02/09/89 zwm -    .01 Added the per-year split properly - branch
000630*                       had been running one file a year by hand.
000640* 14/02/91 rkt -    .02 Large/small truck score fields added per
000650*                       motor underwriting request.
000660* 23/11/93 zwm - 1.1.00 New-energy-vehicle flag added to the
000670* layout.
000680* 08/07/95 rkt -    .01 Coverage-type and renewal-status picked up
000690*                       as their own columns, were buried in
000700*                       notes.
000710* 19/03/98 hlq -    .02 Y2K - CV-Stats-Record year widened to
000720* 9(4),
000730*                       was 9(2) and about to wrap.
000740* 02/11/99 hlq -    .03 Confirmed clean run across the 1999/2000
000750*                       boundary on the test extract.  No further
000760*                       change needed.
000770* 17/06/02 zwm - 1.2.00 Commercial-autonomous-coefficient field
000780*                       added following the pricing reform.
000790* 09/10/05 rkt -    .01 Premium-plan-coefficient added, defaults
000800* to
000810*                       1 when the sheet column is blank.
000820* 21/05/09 hlq - 1.3.00 Moved off the old VSAM-style random file
000830* to
000840*                       a straight sequential extract - no more
000850*                       key.
000860* 30/08/14 zwm -    .01 Terminal-source column added for online
000870*                       channel reporting.
000880* 06/12/18 rkt - 1.4.00 Dropped the 25-field layout, now 26 fields
000890*                       per Head Office spec; expense-ratio base
000900*                       confirmed as signed premium, not matured.
000910* 19/01/26 zwm - 2.0.00 Rebuilt onto the branch's standard copybook
000920*                       conventions for the branch systems refresh
000930*                       - chg #4417.
000940* 26/01/26 zwm -    .01 Widened ratio fields to S9(1)V9(6) - chg
000950*                       #4417.
000960* 27/01/26 zwm -    .02 Added CV-Stats hand-off file so CVSUMRPT
000970* can
000980*                       run as its own job step - chg #4417.
000990* 02/02/26 rkt -    .03 Year table now built by straight append on
001000*                       pass 1, bubble-sorted into year order once
001010*                       at the top of pass 2 - chg #4417.
001020* 03/02/26 hlq -    .04 Run-parameter area was sitting in Working-
001030*                       Storage while Procedure Division chained off
001040*                       it - moved onto wscvparm.cob in Linkage
001050*                       where it belongs, chg #4417.
001060* 03/02/26 hlq -    .05 Zz010 took any numeric 4-digit year as-is,
001070*                       no 1901/2099 bound - added the S4 range
001080*                       check so out-of-range junk goes to warning
001090*                       count instead of its own output file, chg
001100*                       #4417.
001110* 03/02/26 hlq -    .06 Added CV-Raw-OK/CV-Det-OK/CV-Stat-OK
001120*                       condition names on the three file-status
001130*                       fields - open/read checks were all done
001140*                       against a bare "00" literal - chg #4417.
001150* 03/02/26 hlq -    .07 Zz010's dd/mm/ccyy separator test was
001160*                       looking at the wrong byte (see note at
001170*                       zz010 itself) - fixed, and pass 2's
001180*                       re-extraction of the same field no longer
001190*                       double/triple/quadruple-counts a bad date
001200*                       already tallied on pass 1 - chg #4417.
001210* 03/02/26 hlq -    .08 Dropped the unused REPOSITORY/FUNCTION ALL
001220*                       INTRINSIC entry - no intrinsic FUNCTIONs
001230*                       are used on this system - chg #4417.
001240* 03/02/26 hlq -    .09 A3/A7/A8/A9 were truncated to 2 decimals
001250*                       on the MOVE into Cvd-*-Yuan instead of
001260*                       rounded - now COMPUTE ... ROUNDED straight
001270*                       into the Comp-3 field.  A4's zero-average-
001280*                       premium branch was hardcoding policy_count
001290*                       to 1 instead of using matured premium over
001300*                       a 1-yuan divisor substitute - chg #4417.
001310***
001320******************************************************************
001330*********
001340*
001350 ENVIRONMENT             DIVISION.
001360*================================
001370 CONFIGURATION SECTION.
001380 SPECIAL-NAMES.
001390       CRT STATUS IS COB-CRT-STATUS.
001400*
001410 INPUT-OUTPUT            SECTION.
001420 FILE-CONTROL.
001430 COPY "selcvraw.cob".
001440 COPY "selcvdet.cob".
001450 COPY "selcvstat.cob".
001460*
001470 DATA                    DIVISION.
001480*================================
001490 FILE SECTION.
001500*
001510 COPY "fdcvraw.cob".
001520 COPY "fdcvdet.cob".
001530 COPY "fdcvstat.cob".
001540*
001550 WORKING-STORAGE SECTION.
001560*-----------------------
001570 77  Prog-Name             PIC X(17) VALUE "CV000 (2.0.00)".
001580*
001590 COPY "wscverr.cob".
001600 COPY "wscvyr.cob".
001610*
001620* File assign areas - dynamic, per the build-cbasic "select IFile
001630* assign IFile-Name" idiom.  Raw and stats names are fixed upper-
001640* case logical names; the detail name is rebuilt per policy year.
001650 01  CV-Raw-File-Name        PIC X(20)  VALUE "CVRAWIN".
001660 01  CV-Raw-Status           PIC XX.
001670     88  CV-Raw-OK                   VALUE "00".
001680 01  CV-Det-File-Name        PIC X(20)  VALUE SPACES.
001690 01  CV-Det-Status           PIC XX.
001700     88  CV-Det-OK                   VALUE "00".
001710 01  CV-Stat-File-Name       PIC X(20)  VALUE "CVSTATS".
001720 01  CV-Stat-Status          PIC XX.
001730     88  CV-Stat-OK                  VALUE "00".
001740*
001750* zz010 re-extracts the policy year on every one of pass 2's N
001760* per-year trips round the raw file, purely to filter on
001770* CV-Pass-Year - those re-extractions must not add to WS-Warn-Cnt
001780* a second (third, fourth...) time for a date already counted as
001790* a warning on pass 1, or the "T" line's warning total comes out
001800* inflated by roughly (distinct years + 1).  Set "Y" for pass 1,
001810* "N" for pass 2 - chg #4417.
001820 01  WS-Warn-Count-Sw        PIC X       VALUE "Y".
001830     88  WS-Count-This-Warning      VALUE "Y".
001840*
001850 01  WS-Data.
001860     03  WS-Reply             PIC X.
001870     03  CV-Week-Number       PIC 9(2)    VALUE ZERO.
001880     03  WS-Rec-Cnt           BINARY-LONG UNSIGNED VALUE ZERO.
001890     03  WS-Warn-Cnt          BINARY-LONG UNSIGNED VALUE ZERO.
001900     03  WS-Grand-Total       BINARY-LONG UNSIGNED VALUE ZERO.
001910     03  CV-Pass-Year         PIC 9(4)    VALUE ZERO.
001920     03  WS-Match-Cnt         BINARY-LONG UNSIGNED VALUE ZERO.
001930     03  WS-Years-Written     BINARY-LONG UNSIGNED VALUE ZERO.
001940     03  WS-Extract-Year      PIC 9(4)    VALUE ZERO.
001950     03  WS-Bool-Token        PIC X(5)    VALUE SPACES.
001960     03  WS-Bool-Result       PIC X(5)    VALUE SPACES.
001970     03  filler               PIC X(4)    VALUE SPACES.
001980*
001990* Year-output file name builder - "COSTDET-YYYY-WW" per rule in
002000* the
002010* OUTPUT-FINALIZER output-naming note.  Redefine #1 for this
002020* program.
002030 01  WS-Det-Name-Build.
002040     03  WS-DNB-Lit           PIC X(8)  VALUE "COSTDET-".
002050     03  WS-DNB-Year          PIC 9(4).
002060     03  WS-DNB-Dash          PIC X     VALUE "-".
002070     03  WS-DNB-Week          PIC 9(2).
002080     03  filler               PIC X(5).
002090 01  WS-Det-Name-Text REDEFINES WS-Det-Name-Build PIC X(20).
002100*
002110* Alpha/numeric pair used to test the 4-digit year component once
002120* it has been lifted out of the policy-start text - rule S4.
002130* Redefine #2 for this program.
002140 01  WS-Year-Check-Group.
002150     03  WS-Year-Check-Text   PIC X(4)  VALUE SPACES.
002160     03  filler               PIC X(2)  VALUE SPACES.
002170 01  WS-Year-Check-Num REDEFINES WS-Year-Check-Group PIC 9(4).
002180*
002190* Combined alpha view of the three source fields rule V2 tests for
002200* numeric-ness, so one IS NUMERIC test can be written per field
002210* and
002220* the whole group blanked in one move at the top of the pass.
002230* Redefine #3 for this program.
002240 01  WS-Numeric-Check-Hold.
002250     03  WS-NC-Signed-Premium PIC X(13) VALUE SPACES.
002260     03  WS-NC-Matured-Premium PIC X(13) VALUE SPACES.
002270     03  WS-NC-Claim-Count    PIC X(7)  VALUE SPACES.
002280     03  filler               PIC X(3)  VALUE SPACES.
002290 01  WS-NC-All-Bytes REDEFINES WS-Numeric-Check-Hold PIC X(33).
002300*
002310* Validated copies of the three rule-V2 source fields - zeroed by
002320* ii000-Validate-Record whenever the raw bytes above fail the
002330* IS NUMERIC test, so hh000-Calculate-Absolutes never computes off
002340* of a field that wasn't really numeric.
002350 01  WS-Safe-Numerics.
002360     03  WS-Safe-Signed-Premium-Wan  PIC S9(9)V9(4) VALUE ZERO.
002370     03  WS-Safe-Matured-Premium-Wan PIC S9(9)V9(4) VALUE ZERO.
002380     03  WS-Safe-Claim-Count         PIC S9(7)      VALUE ZERO.
002390     03  filler                      PIC X(4).
002400*
002410 01  WS-YT-Swap               PIC X(8)  VALUE SPACES.
002420*
002430* Standardised dimension fields - FIELD-STANDARDIZER output (rules
002440* S1-S5), the working area OUTPUT-FINALIZER later projects across.
002450 01  WS-Std-Fields.
002460     03  WS-Snapshot-Date       PIC X(10).
002470     03  WS-Policy-Start-Year   PIC 9(4).
002480     03  WS-Business-Type-Cat   PIC X(20).
002490     03  WS-Chengdu-Branch      PIC X(20).
002500     03  WS-Third-Level-Org     PIC X(20).
002510     03  WS-Customer-Category-3 PIC X(20).
002520     03  WS-Insurance-Type      PIC X(20).
002530     03  WS-New-Energy-Flag     PIC X(05).
002540     03  WS-Coverage-Type       PIC X(10).
002550     03  WS-Transferred-Flag    PIC X(05).
002560     03  WS-Renewal-Status      PIC X(10).
002570     03  WS-Vehicle-Ins-Grade   PIC X(10).
002580     03  WS-Highway-Risk-Grade  PIC X(10).
002590     03  WS-Large-Truck-Score   PIC X(10).
002600     03  WS-Small-Truck-Score   PIC X(10).
002610     03  WS-Terminal-Source     PIC X(20).
002620     03  filler                 PIC X(10).
002630*
002640* Intermediate amounts - ABSOLUTE-FIELD-CALCULATOR keeps 4 decimal
002650* places here (rules A1-A9) before the final ROUNDED move into the
002660* 2-decimal packed fields on CV-Detail-Record.
002670 01  WS-Calc-Work.
002680     03  WS-Signed-Premium-Yuan4     PIC S9(13)V9999.
002690     03  WS-Matured-Premium-Yuan4    PIC S9(13)V9999.
002700     03  WS-Reported-Claim-Pmt-Yuan4 PIC S9(13)V9999.
002710     03  WS-Expense-Amount-Yuan4     PIC S9(13)V9999.
002720     03  WS-Comm-Prem-B4-Disc-Yuan4  PIC S9(13)V9999.
002730     03  WS-Premium-Plan-Yuan4       PIC S9(13)V9999.
002740     03  WS-Marginal-Contrib-Yuan4   PIC S9(13)V9999.
002750     03  WS-Policy-Count-Calc        PIC S9(9)     VALUE ZERO.
002760     03  filler                      PIC X(8).
002770*
002780 01  CV-Error-Code            PIC 999    VALUE ZERO.
002790*
002800 LINKAGE SECTION.
002810*===============
002820 COPY "wscvparm.cob".
002830*
002840 PROCEDURE DIVISION CHAINING CV-Run-Parm.
002850*========================================
002860*
002870 aa000-Main                  SECTION.
002880***********************************
002890     IF       CV-Parm-Week = SPACES
002900              MOVE 40 TO CV-Week-Number
002910     ELSE
002920              MOVE CV-Parm-Week TO CV-Week-Number
002930     END-IF.
002940*
002950     PERFORM  bb000-Open-Raw-File.
002960     PERFORM  cc000-Build-Year-Table.
002970     CLOSE    CV-Raw-File.
002980*
002990     IF       CV-YT-Count-Used = ZERO
003000              DISPLAY CV003
003010              MOVE 16 TO RETURN-CODE
003020              GOBACK
003030     END-IF.
003040*
003050     OPEN     OUTPUT CV-Stats-File.
003060     IF       NOT CV-Stat-OK
003070              DISPLAY CV005 CV-Stat-Status
003080              MOVE 16 TO RETURN-CODE
003090              GOBACK
003100     END-IF.
003110*
003120     MOVE     "N" TO WS-Warn-Count-Sw.
003130     PERFORM  dd000-Write-Year-Files.
003140*
003150     MOVE     "T"            TO Cvs-Record-Type.
003160     MOVE     ZERO            TO Cvs-Year Cvs-Week.
003170     MOVE     WS-Grand-Total  TO Cvs-Records-Written.
003180     MOVE     SPACES          TO Cvs-File-Name.
003190     MOVE     WS-Rec-Cnt      TO Cvs-Records-Read.
003200     MOVE     WS-Warn-Cnt     TO Cvs-Warning-Count.
003210     WRITE    CV-Stats-Record.
003220*
003230     CLOSE    CV-Stats-File.
003240     DISPLAY  Prog-Name " - run complete, " WS-Years-Written
003250              " year file(s) written."
003260     GOBACK.
003270 aa000-Exit.  EXIT SECTION.
003280*
003290 bb000-Open-Raw-File          SECTION.
003300***********************************
003310     OPEN     INPUT CV-Raw-File.
003320     IF       NOT CV-Raw-OK
003330              DISPLAY CV001
003340              MOVE 16 TO RETURN-CODE
003350              GOBACK
003360     END-IF.
003370 bb000-Exit.  EXIT SECTION.
003380*
003390* Pass 1 - scan RAW-INPUT once just far enough to lift the policy
003400* start year out of every record (rule S4) and build the ascending
003410* year -> count table.  No calculation or validation happens here;
003420* that all happens again, properly, in pass 2 (dd000/ff000) for
003430* whichever year each record actually belongs to.
003440 cc000-Build-Year-Table       SECTION.
003450***********************************
003460     MOVE     ZERO TO CV-YT-Count-Used WS-Rec-Cnt.
003470 cc010-Read-Loop.
003480     READ     CV-Raw-File
003490              AT END GO TO cc030-Sort-Table
003500     END-READ.
003510     ADD      1 TO WS-Rec-Cnt.
003520     PERFORM  zz010-Extract-Policy-Year.
003530     PERFORM  cc020-Insert-Year THRU cc020-Exit.
003540     GO       TO cc010-Read-Loop.
003550*
003560* Look the year up in the table built so far; bump its count if
003570* found, else tack it on the end (table order is fixed up once, by
003580* cc030-Sort-Table, after the whole raw extract has been read).
003590 cc020-Insert-Year.
003600     SET      CV-YT-Ix TO 1.
003610     MOVE     "N"             TO WS-Bool-Token (1:1).
003620 cc021-Search-Loop.
003630     IF       CV-YT-Ix > CV-YT-Count-Used
003640              GO TO cc021-Exit
003650     END-IF.
003660     IF       CV-YT-Year (CV-YT-Ix) = WS-Extract-Year
003670              ADD 1 TO CV-YT-Count (CV-YT-Ix)
003680              MOVE "Y" TO WS-Bool-Token (1:1)
003690              GO TO cc021-Exit
003700     END-IF.
003710     SET      CV-YT-Ix UP BY 1.
003720     GO       TO cc021-Search-Loop.
003730 cc021-Exit.
003740     IF       WS-Bool-Token (1:1) = "Y"
003750              GO TO cc020-Exit
003760     END-IF.
003770     IF       CV-YT-Count-Used >= 31
003780              DISPLAY CV006
003790              GO TO cc020-Exit
003800     END-IF.
003810     ADD      1               TO CV-YT-Count-Used.
003820     SET      CV-YT-Ix TO CV-YT-Count-Used.
003830     MOVE     WS-Extract-Year TO CV-YT-Year (CV-YT-Ix).
003840     MOVE     1               TO CV-YT-Count (CV-YT-Ix).
003850 cc020-Exit.
003860     EXIT.
003870*
003880* Table rarely holds more than a handful of distinct years, so a
003890* plain bubble sort on CV-YT-Year is cheap enough and needs no
003900* SORT verb or extra work file.
003910 cc030-Sort-Table.
003920     IF       CV-YT-Count-Used < 2
003930              GO TO cc000-Exit
003940     END-IF.
003950 cc031-Pass-Loop.
003960     MOVE     "N"             TO WS-Bool-Token (1:1).
003970     SET      CV-YT-Ix TO 1.
003980 cc032-Compare-Loop.
003990     IF       CV-YT-Ix >= CV-YT-Count-Used
004000              GO TO cc032-Exit
004010     END-IF.
004020     IF       CV-YT-Year (CV-YT-Ix) > CV-YT-Year (CV-YT-Ix + 1)
004030              MOVE CV-YT-Entry (CV-YT-Ix)     TO WS-YT-Swap
004040              MOVE CV-YT-Entry (CV-YT-Ix + 1)
004050                   TO CV-YT-Entry (CV-YT-Ix)
004060              MOVE WS-YT-Swap
004070                   TO CV-YT-Entry (CV-YT-Ix + 1)
004080              MOVE "Y" TO WS-Bool-Token (1:1)
004090     END-IF.
004100     SET      CV-YT-Ix UP BY 1.
004110     GO       TO cc032-Compare-Loop.
004120 cc032-Exit.
004130     EXIT.
004140     IF       WS-Bool-Token (1:1) = "Y"
004150              GO TO cc031-Pass-Loop
004160     END-IF.
004170 cc000-Exit.  EXIT SECTION.
004180*
004190* Pass 2 - one trip round this paragraph per distinct policy start
004200* year found in pass 1.  Re-opens CV-Raw-File from the top each
004210* time and keeps only the records that belong to the year in hand;
004220* avoids having to hold more than one output FD open at once.
004230 dd000-Write-Year-Files       SECTION.
004240***********************************
004250     SET      CV-YT-Ix TO 1.
004260 dd010-Year-Loop.
004270     IF       CV-YT-Ix > CV-YT-Count-Used
004280              GO TO dd000-Exit
004290     END-IF.
004300     MOVE     CV-YT-Year (CV-YT-Ix) TO CV-Pass-Year.
004310     MOVE     SPACES                TO WS-Det-Name-Build.
004320     MOVE     "COSTDET-"            TO WS-DNB-Lit.
004330     MOVE     CV-Pass-Year          TO WS-DNB-Year.
004340     MOVE     "-"                   TO WS-DNB-Dash.
004350     MOVE     CV-Week-Number        TO WS-DNB-Week.
004360     MOVE     WS-Det-Name-Text TO CV-Det-File-Name.
004370*
004380     OPEN     OUTPUT CV-Det-File.
004390     IF       NOT CV-Det-OK
004400              DISPLAY CV002 WS-Det-Name-Text
004410              GO TO dd020-Next-Year
004420     END-IF.
004430     OPEN     INPUT CV-Raw-File.
004440     MOVE     ZERO TO WS-Match-Cnt.
004450     PERFORM  ee000-Process-One-Year.
004460     CLOSE    CV-Raw-File.
004470     CLOSE    CV-Det-File.
004480     ADD      1 TO WS-Years-Written.
004490     ADD      WS-Match-Cnt TO WS-Grand-Total.
004500*
004510     MOVE     "Y"              TO Cvs-Record-Type.
004520     MOVE     CV-Pass-Year     TO Cvs-Year.
004530     MOVE     CV-Week-Number   TO Cvs-Week.
004540     MOVE     WS-Match-Cnt     TO Cvs-Records-Written.
004550     MOVE     WS-Det-Name-Text TO Cvs-File-Name.
004560     MOVE     ZERO        TO Cvs-Records-Read.
004570     MOVE     ZERO        TO Cvs-Warning-Count.
004580     WRITE    CV-Stats-Record.
004590 dd020-Next-Year.
004600     SET      CV-YT-Ix UP BY 1.
004610     GO       TO dd010-Year-Loop.
004620 dd000-Exit.  EXIT SECTION.
004630*
004640* Reads the whole raw extract once more for this year only.  Every
004650* record that matches gets standardised, validated, calculated and
004660* finalised in that order - the validator runs ahead of the
004670* calculator now, chg #4417 follow-up, so a non-numeric source
004680* amount is zeroed out before it reaches a COMPUTE, not after.
004690 ee000-Process-One-Year       SECTION.
004700***********************************
004710 ee010-Read-Loop.
004720     READ     CV-Raw-File
004730              AT END GO TO ee000-Exit
004740     END-READ.
004750     PERFORM  zz010-Extract-Policy-Year.
004760     IF       WS-Extract-Year NOT = CV-Pass-Year
004770              GO TO ee010-Read-Loop
004780     END-IF.
004790     ADD      1 TO WS-Match-Cnt.
004800     PERFORM  ff000-Standardize-Fields.
004810     PERFORM  gg000-Normalize-Booleans.
004820     PERFORM  ii000-Validate-Record.
004830     PERFORM  hh000-Calculate-Absolutes.
004840     PERFORM  jj000-Finalize-Detail.
004850     WRITE    CV-Detail-Record.
004860     GO       TO ee010-Read-Loop.
004870 ee000-Exit.  EXIT SECTION.
004880*
004890* FIELD-STANDARDIZER, rules S1/S2/S3/S5 - trims nothing (no
004900* intrinsic
004910* FUNCTIONs on this system) but normalises missing dimension text
004920* to
004930* spaces and carries every column across under its standard name.
004940 ff000-Standardize-Fields     SECTION.
004950***********************************
004960     MOVE     CVR-Snapshot-Date       TO WS-Snapshot-Date.
004970     MOVE     WS-Extract-Year         TO WS-Policy-Start-Year.
004980     MOVE     CVR-Business-Type-Cat   TO WS-Business-Type-Cat.
004990     MOVE     CVR-Chengdu-Branch      TO WS-Chengdu-Branch.
005000     MOVE     CVR-Third-Level-Org     TO WS-Third-Level-Org.
005010     MOVE     CVR-Customer-Category-3 TO WS-Customer-Category-3.
005020     MOVE     CVR-Insurance-Type      TO WS-Insurance-Type.
005030     MOVE     CVR-Coverage-Type       TO WS-Coverage-Type.
005040     MOVE     CVR-Renewal-Status      TO WS-Renewal-Status.
005050     MOVE     CVR-Vehicle-Ins-Grade   TO WS-Vehicle-Ins-Grade.
005060     MOVE     CVR-Highway-Risk-Grade  TO WS-Highway-Risk-Grade.
005070     MOVE     CVR-Large-Truck-Score   TO WS-Large-Truck-Score.
005080     MOVE     CVR-Small-Truck-Score   TO WS-Small-Truck-Score.
005090     MOVE     CVR-Terminal-Source     TO WS-Terminal-Source.
005100* Rule S2 - a missing dimension defaults to spaces, which is what
005110* each MOVE above already leaves behind when the source column is
005120* blank; no further defaulting needed here.
005130 ff000-Exit.  EXIT SECTION.
005140*
005150* BOOLEAN-NORMALIZER, rule B1 - the source sheet mixes Chinese,
005160                                 Y/N, true/false and 1/0 for the
005170                                 two flag columns; this shop's
005180                          standard for a clean boolean on the
005190                          detail-out side is the literal word
005200                          TRUE or FALSE, per the branch layout.
005210 gg000-Normalize-Booleans     SECTION.
005220***********************************
005230     EVALUATE CVR-New-Energy-Flag
005240         WHEN "是"   WHEN "Y"   WHEN "y"   WHEN "1"
005250              WHEN "true"   WHEN "TRUE"
005260              MOVE "TRUE"  TO WS-New-Energy-Flag
005270         WHEN OTHER
005280              MOVE "FALSE" TO WS-New-Energy-Flag
005290     END-EVALUATE.
005300     EVALUATE CVR-Transferred-Flag
005310         WHEN "是"   WHEN "Y"   WHEN "y"   WHEN "1"
005320              WHEN "true"   WHEN "TRUE"
005330              MOVE "TRUE"  TO WS-Transferred-Flag
005340         WHEN OTHER
005350              MOVE "FALSE" TO WS-Transferred-Flag
005360     END-EVALUATE.
005370 gg000-Exit.  EXIT SECTION.
005380*
005390* ABSOLUTE-FIELD-CALCULATOR, rules A1-A9 - 10k-yuan amounts are
005400* multiplied out to yuan off the ii000-validated copies; A3, A8
005410* and A9 gross back up off the MATURED premium (A7 is the one
005420* rule that bases off signed premium - confirmed against the
005430* branch's own worksheet, chg #4417), and everything is rounded
005440* commercially (half away from zero) into the 2-decimal packed
005450* fields the detail record carries.
005460 hh000-Calculate-Absolutes    SECTION.
005470***********************************
005480     COMPUTE  WS-Signed-Premium-Yuan4  ROUNDED MODE IS
005490              NEAREST-AWAY-FROM-ZERO
005500              = WS-Safe-Signed-Premium-Wan * 10000.
005510     COMPUTE  WS-Matured-Premium-Yuan4 ROUNDED MODE IS
005520              NEAREST-AWAY-FROM-ZERO
005530              = WS-Safe-Matured-Premium-Wan * 10000.
005540     COMPUTE  WS-Reported-Claim-Pmt-Yuan4 ROUNDED MODE IS
005550              NEAREST-AWAY-FROM-ZERO
005560              = CVR-Total-Claim-Wan * 10000.
005570*
005580*    *  A3 - commercial premium before discount, matured premium
005590*    *  grossed back up by the autonomous-pricing coefficient
005600*    *  (defaults to 1 when the coefficient is missing/zero).
005610     IF       CVR-Comm-Auto-Coefficient = ZERO
005620              COMPUTE WS-Comm-Prem-B4-Disc-Yuan4 ROUNDED MODE IS
005630                      NEAREST-AWAY-FROM-ZERO
005640                      = WS-Matured-Premium-Yuan4
005650     ELSE
005660              COMPUTE WS-Comm-Prem-B4-Disc-Yuan4 ROUNDED MODE IS
005670                      NEAREST-AWAY-FROM-ZERO
005680                      = WS-Matured-Premium-Yuan4 /
005690                        CVR-Comm-Auto-Coefficient
005700     END-IF.
005710*
005720*    *  A4 - policy count, matured premium over the average
005730*    *  premium per policy, rounded to the nearest whole number;
005740*    *  an absent/zero average premium uses 1 yuan as the divisor
005750*    *  substitute, i.e. the count becomes the matured premium
005760*    *  itself - not a hardcoded 1 (fixed 03/02/26, chg #4417 -
005770*    *  was reporting policy_count = 1 on every such record
005780*    *  regardless of how many policies the matured premium
005790*    *  actually covered).
005800     IF       CVR-Average-Premium = ZERO
005810              COMPUTE WS-Policy-Count-Calc ROUNDED MODE IS
005820                      NEAREST-AWAY-FROM-ZERO
005830                      = WS-Matured-Premium-Yuan4
005840     ELSE
005850              COMPUTE WS-Policy-Count-Calc ROUNDED MODE IS
005860                      NEAREST-AWAY-FROM-ZERO
005870                      = WS-Matured-Premium-Yuan4 /
005880                        CVR-Average-Premium
005890     END-IF.
005900*
005910     COMPUTE  WS-Expense-Amount-Yuan4 ROUNDED MODE IS
005920              NEAREST-AWAY-FROM-ZERO
005930              = WS-Signed-Premium-Yuan4 * CVR-Expense-Ratio.
005940*
005950*    *  A8 - premium plan amount, matured premium times the plan
005960*    *  coefficient (coefficient missing leaves the amount as the
005970*    *  matured premium itself, i.e. a coefficient of 1).
005980     IF       CVR-Prem-Plan-Coefficient = ZERO
005990              COMPUTE WS-Premium-Plan-Yuan4 ROUNDED MODE IS
006000                      NEAREST-AWAY-FROM-ZERO
006010                      = WS-Matured-Premium-Yuan4
006020     ELSE
006030              COMPUTE WS-Premium-Plan-Yuan4 ROUNDED MODE IS
006040                      NEAREST-AWAY-FROM-ZERO
006050                      = WS-Matured-Premium-Yuan4 *
006060                        CVR-Prem-Plan-Coefficient
006070     END-IF.
006080*
006090     COMPUTE  WS-Marginal-Contrib-Yuan4 ROUNDED MODE IS
006100              NEAREST-AWAY-FROM-ZERO
006110              = WS-Matured-Premium-Yuan4 -
006120                (WS-Matured-Premium-Yuan4 *
006130                 CVR-Variable-Cost-Ratio).
006140 hh000-Exit.  EXIT SECTION.
006150*
006160* DATA-QUALITY VALIDATOR, rules V1-V2 - warnings only, never
006170* rejects a record.  Runs ahead of hh000 now so the three rule-V2
006180* source amounts are zeroed into WS-Safe-Numerics before the
006190* calculator ever touches them; counts are rolled up into the
006200* grand total line on CV-Stats-File.  (Rule V3, output field
006210* count/order, is satisfied by construction - jj000 always moves
006220* exactly the 26 fields, in order, so there is nothing to test.)
006230 ii000-Validate-Record        SECTION.
006240***********************************
006250     MOVE     CVR-Signed-Premium-Wan  TO WS-NC-Signed-Premium.
006260     MOVE     CVR-Matured-Premium-Wan TO WS-NC-Matured-Premium.
006270     MOVE     CVR-Claim-Case-Count    TO WS-NC-Claim-Count.
006280*
006290     IF       WS-NC-Signed-Premium NUMERIC
006300              MOVE CVR-Signed-Premium-Wan
006310                   TO WS-Safe-Signed-Premium-Wan
006320     ELSE
006330              MOVE ZERO TO WS-Safe-Signed-Premium-Wan
006340              ADD  1    TO WS-Warn-Cnt
006350     END-IF.
006360     IF       WS-NC-Matured-Premium NUMERIC
006370              MOVE CVR-Matured-Premium-Wan
006380                   TO WS-Safe-Matured-Premium-Wan
006390     ELSE
006400              MOVE ZERO TO WS-Safe-Matured-Premium-Wan
006410              ADD  1    TO WS-Warn-Cnt
006420     END-IF.
006430     IF       WS-NC-Claim-Count NUMERIC
006440              MOVE CVR-Claim-Case-Count TO WS-Safe-Claim-Count
006450     ELSE
006460              MOVE ZERO TO WS-Safe-Claim-Count
006470              ADD 1 TO WS-Warn-Cnt
006480     END-IF.
006490     IF       WS-Policy-Start-Year < 2000 OR
006500              WS-Policy-Start-Year > 2030
006510              ADD 1 TO WS-Warn-Cnt
006520     END-IF.
006530 ii000-Exit.  EXIT SECTION.
006540*
006550* OUTPUT-FINALIZER - projects the standardised and calculated work
006560* areas across into the 26-field canonical output record, in the
006570* exact field order CV-Detail-Record carries.
006580 jj000-Finalize-Detail        SECTION.
006590***********************************
006600     MOVE     WS-Snapshot-Date        TO Cvd-Snapshot-Date.
006610     MOVE     WS-Policy-Start-Year    TO Cvd-Policy-Start-Year.
006620     MOVE     WS-Business-Type-Cat    TO Cvd-Business-Type-Cat.
006630     MOVE     WS-Chengdu-Branch       TO Cvd-Chengdu-Branch.
006640     MOVE     WS-Third-Level-Org      TO Cvd-Third-Level-Org.
006650     MOVE     WS-Customer-Category-3  TO Cvd-Customer-Category-3.
006660     MOVE     WS-Insurance-Type       TO Cvd-Insurance-Type.
006670     MOVE     WS-New-Energy-Flag      TO Cvd-New-Energy-Flag.
006680     MOVE     WS-Coverage-Type        TO Cvd-Coverage-Type.
006690     MOVE     WS-Transferred-Flag     TO Cvd-Transferred-Flag.
006700     MOVE     WS-Renewal-Status       TO Cvd-Renewal-Status.
006710     MOVE     WS-Vehicle-Ins-Grade    TO Cvd-Vehicle-Ins-Grade.
006720     MOVE     WS-Highway-Risk-Grade   TO Cvd-Highway-Risk-Grade.
006730     MOVE     WS-Large-Truck-Score    TO Cvd-Large-Truck-Score.
006740     MOVE     WS-Small-Truck-Score    TO Cvd-Small-Truck-Score.
006750     MOVE     WS-Terminal-Source      TO Cvd-Terminal-Source.
006760     MOVE     WS-Signed-Premium-Yuan4
006770              TO Cvd-Signed-Premium-Yuan.
006780     MOVE     WS-Matured-Premium-Yuan4
006790              TO Cvd-Matured-Premium-Yuan.
006800     MOVE     WS-Policy-Count-Calc         TO Cvd-Policy-Count.
006810     MOVE     WS-Safe-Claim-Count
006820              TO Cvd-Claim-Case-Count.
006830     MOVE     WS-Reported-Claim-Pmt-Yuan4
006840              TO Cvd-Reported-Claim-Pmt-Yuan.
006850* A3/A7/A8/A9 carry a ratio or coefficient with 6 decimal places
006860* through the arithmetic, so WS-*-Yuan4 rarely lands on an exact
006870* hundredth - a plain MOVE into the 2-decimal output field just
006880* truncates the 3rd/4th decimal instead of rounding them off.
006890* COMPUTE ... ROUNDED straight into the Comp-3 field, same mode
006900* as the rest of hh000 - fixed 03/02/26, chg #4417.
006910     COMPUTE  Cvd-Expense-Amount-Yuan ROUNDED MODE IS
006920              NEAREST-AWAY-FROM-ZERO
006930              = WS-Expense-Amount-Yuan4.
006940     COMPUTE  Cvd-Comm-Prem-B4-Disc-Yuan ROUNDED MODE IS
006950              NEAREST-AWAY-FROM-ZERO
006960              = WS-Comm-Prem-B4-Disc-Yuan4.
006970     COMPUTE  Cvd-Premium-Plan-Yuan ROUNDED MODE IS
006980              NEAREST-AWAY-FROM-ZERO
006990              = WS-Premium-Plan-Yuan4.
007000     COMPUTE  Cvd-Marginal-Contrib-Yuan ROUNDED MODE IS
007010              NEAREST-AWAY-FROM-ZERO
007020              = WS-Marginal-Contrib-Yuan4.
007030     MOVE     CV-Week-Number               TO Cvd-Week-Number.
007040 jj000-Exit.  EXIT SECTION.
007050*
007060* Lifts the 4-digit policy start year out of CVR-Policy-Start-Date
007070* by reference modification, exactly the way py000 pulls the year
007080* out of U-Date (7:4) for its own To-Day formats - handles
007090* dd/mm/ccyy, ccyy-mm-dd and a bare ccyy.
007100* 03/02/26 hlq - A bare 4-digit year was taken as-is with no range
007110*                check - S4 only allows that between 1901 and 2099
007120*                exclusive, so a stray "0007" or "9999" was being
007130*                opened as a year file in its own right - chg
007140*                #4417.
007150* 03/02/26 hlq - The dd/mm/ccyy leg was testing the separator at
007160*                position 7 - for a 10-byte DDsMMsCCYY field the
007170*                two separators sit at positions 3 and 6, never 7,
007180*                so every dd/mm/ccyy date fell through to the
007190*                bare-year leg and (1:4), the dd/mm digits, failed
007200*                IS NUMERIC - every such record was being counted
007210*                as a bad date instead of having its year pulled
007220*                out.  Moved the test to position 6.  Traced by
007230*                hand: "15/01/2024" has "/" at position 6, so
007240*                (7:4) = "2024"; "04/11/1987" the same way gives
007250*                (7:4) = "1987" - chg #4417.
007260 zz010-Extract-Policy-Year    SECTION.
007270***********************************
007280     MOVE     ZERO TO WS-Extract-Year.
007290     IF       CVR-Policy-Start-Date (5:1) = "-" OR
007300              CVR-Policy-Start-Date (5:1) = "/"
007310              MOVE CVR-Policy-Start-Date (1:4)
007320                   TO WS-Year-Check-Text
007330     ELSE
007340        IF    CVR-Policy-Start-Date (6:1) = "-" OR
007350              CVR-Policy-Start-Date (6:1) = "/"
007360              MOVE CVR-Policy-Start-Date (7:4)
007370                   TO WS-Year-Check-Text
007380        ELSE
007390              MOVE CVR-Policy-Start-Date (1:4)
007400                   TO WS-Year-Check-Text
007410        END-IF
007420     END-IF.
007430     IF       WS-Year-Check-Num IS NUMERIC AND
007440              WS-Year-Check-Num > 1901 AND
007450              WS-Year-Check-Num < 2099
007460              MOVE WS-Year-Check-Num TO WS-Extract-Year
007470     ELSE
007480              IF    WS-Count-This-Warning
007490                    ADD 1 TO WS-Warn-Cnt
007500              END-IF
007510     END-IF.
007520 zz010-Exit.  EXIT SECTION.
