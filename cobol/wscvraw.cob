000100********************************************
000110*                                          *
000120*  Record Definition For CV Raw Extract    *
000130*           File                           *
000140*     Read-only, one row per source line   *
000150********************************************
000160* File size 300 bytes.
000170*
000180* Layout comes from the Chengdu branch weekly "variable cost"
000190* extract, pre-converted from the spreadsheet shell to one fixed-
000200* column text row per business-type/dimension combination.  Column
000210* names below are the canonical (English) names the rest of the
000220* job
000230* uses; the source sheet heading each maps from is noted per
000240* field.
000250*
000260* 19/01/26 vbc - Created, cv000 raw side, chg #4417.
000270* 26/01/26 vbc - Widened ratio fields to S9(1)V9(6) per branch,
000280*                chg #4417.
000290*
000300 01  CV-Raw-Record.
000310* refresh date yyyy-mm-dd
000320     03  CVR-Snapshot-Date           pic x(10).
000330* date or bare yyyy
000340     03  CVR-Policy-Start-Date       pic x(10).
000350* business type category
000360     03  CVR-Business-Type-Cat       pic x(20).
000370* Chengdu branch
000380     03  CVR-Chengdu-Branch          pic x(20).
000390* third level org
000400     03  CVR-Third-Level-Org         pic x(20).
000410* customer category 3
000420     03  CVR-Customer-Category-3     pic x(20).
000430* insurance type
000440     03  CVR-Insurance-Type          pic x(20).
000450* new energy vehicle flag
000460     03  CVR-New-Energy-Flag         pic x(05).
000470* 交三/主全 coverage type
000480     03  CVR-Coverage-Type           pic x(10).
000490* transferred vehicle flag
000500     03  CVR-Transferred-Flag        pic x(05).
000510* renewal status
000520     03  CVR-Renewal-Status          pic x(10).
000530* vehicle insurance grade
000540     03  CVR-Vehicle-Ins-Grade       pic x(10).
000550* highway risk grade
000560     03  CVR-Highway-Risk-Grade      pic x(10).
000570* large truck score
000580     03  CVR-Large-Truck-Score       pic x(10).
000590* small truck score
000600     03  CVR-Small-Truck-Score       pic x(10).
000610* terminal source
000620     03  CVR-Terminal-Source         pic x(20).
000630* signed premium, 10k yuan
000640     03  CVR-Signed-Premium-Wan      pic s9(9)v9(4).
000650* average premium, yuan
000660     03  CVR-Average-Premium         pic s9(9)v9(2).
000670* matured net premium, 10k yuan
000680     03  CVR-Matured-Premium-Wan     pic s9(9)v9(4).
000690* claim case count
000700     03  CVR-Claim-Case-Count        pic s9(7).
000710* total claim amount, 10k yuan
000720     03  CVR-Total-Claim-Wan         pic s9(9)v9(4).
000730* expense ratio
000740     03  CVR-Expense-Ratio           pic s9(1)v9(6).
000750* variable cost ratio
000760     03  CVR-Variable-Cost-Ratio     pic s9(1)v9(6).
000770* commercial auto coefficient
000780     03  CVR-Comm-Auto-Coefficient   pic s9(1)v9(6).
000790* premium plan coefficient, default 1
000800     03  CVR-Prem-Plan-Coefficient   pic s9(1)v9(6).
000810*
000820* Year extraction out of CVR-Policy-Start-Date (rule S4) is done
000830* by
000840* reference modification in cv000's zz010-Extract-Policy-Year, the
000850* way py000 pulls the year out of U-Date (7:4) for its own date
000860* formats - no REDEFINES needed here for that job.
000870*
000880     03  filler                  pic x(05).
000890* pad to 300 - room for growth
