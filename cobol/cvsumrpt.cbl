000100*****************************************************************
000110*                                                               *
000120*           Variable Cost Run Summary Report - Weekly          *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*===============================
000180 PROGRAM-ID.         CVSUMRPT.
000190 AUTHOR.             Zhou Wei-Min.
000200 INSTALLATION.       Chengdu Branch, Policy Analysis Section.
000210 DATE-WRITTEN.       02/09/1989.
000220 DATE-COMPILED.
000230 SECURITY.           Internal use only - Chengdu Branch and Head
000240                     Office Actuarial staff only.  Not for release
000250                     outside the company.
000260***
000270*    Remarks.          Prints the per-year and grand-total run
000280*                    summary for the weekly variable-cost detail
000290*                    job.  Reads the CV-Stats work file CV000
000300*                    leaves behind - does not touch the raw
000310*                    extract
000320*                    or the detail-out files itself.  Uses RW
000330*                    (Report Writer) for the print side, same as
000340*                    the old payroll check register.
000350***
000360*    Version.          See Prog-Name in Ws.
000370***
000380*    Called Modules.   None.
000390***
000400*    Files Used :
000410*                    CV-Stats-File.    Work file from CV000
000420*                    (input).
000430*                    CV-Report-File.   Printed run summary
000440*                    (output) - reports are CV-Run-Summary-Report.
000450***
000460*    Error Messages Used.   See wscverr.cob - CV005, CV008.
000470***
000480* Changes:
000490* 02/09/89 zwm - 1.0.00 Created - prints the per-year split counts
000500*                       that used to be read off the operator log.
000510* 14/02/91 rkt -    .01 Large/small truck fields have no bearing
000520*                       on this report - confirmed with motor U/W,
000530*                       no change made here.
000540* 19/03/98 hlq -    .02 Y2K - CVH-Week widened along with the
000550*                       year fields in wscvstat.cob.  No local
000560*                       change.
000570* 02/11/99 hlq -    .03 Confirmed clean run across the 1999/2000
000580*                       boundary on the test extract.
000590* 21/05/09 hlq - 1.1.00 Moved off the old VSAM-style random work
000600*                       file along with CV000 - straight
000610*                       sequential read now, no key.
000620* 19/01/26 zwm - 2.0.00 Rebuilt onto the branch's standard copybook
000630*                       conventions for the branch systems refresh
000640*                       - chg #4417.
000650* 27/01/26 zwm -    .01 Split out of CV000 as its own job step so
000660*                       re-prints don't re-run the extract - chg
000670*                       #4417.
000680* 02/02/26 rkt -    .02 Warning and records-read counts added to
000690*                       the grand total line - chg #4417.
000700* 03/02/26 hlq -    .03 Both open checks were displaying the
000710*                       wrong message (CV007/CV004, neither one
000720*                       an open error) - now CV005/CV008 per
000730*                       wscverr.cob - chg #4417.
000740* 03/02/26 hlq - 2.1.00 Rebuilt the print side onto Report Writer
000750*                       (RD/TYPE HEADING/TYPE DETAIL/TYPE CONTROL
000760*                       FOOTING, INITIATE/GENERATE/TERMINATE) -
000770*                       the hand-rolled WS-Lines-Left paging in
000780*                       cc000-Print-Heading was never how this
000790*                       shop's own register reports work (see
000800*                       pyrgstr) - chg #4417.
000810* 03/02/26 hlq -    .01 Added CV-Stat-OK/CV-Rpt-OK condition
000820*                       names on the two file-status fields, and
000830*                       wired Cvs-Year-Line in for the old
000840*                       Cvs-Record-Type = "Y" literal test - chg
000850*                       #4417.
000860***
000870******************************************************************
000880*********
000890*
000900 ENVIRONMENT             DIVISION.
000910*================================
000920 CONFIGURATION SECTION.
000930 SPECIAL-NAMES.
000940       CRT STATUS IS COB-CRT-STATUS.
000950*
000960 INPUT-OUTPUT            SECTION.
000970 FILE-CONTROL.
000980 COPY "selcvstat.cob".
000990 COPY "selcvrpt.cob".
001000*
001010 DATA                    DIVISION.
001020*================================
001030 FILE SECTION.
001040*
001050 COPY "fdcvstat.cob".
001060 COPY "fdcvrpt.cob".
001070*
001080 WORKING-STORAGE SECTION.
001090*-----------------------
001100 77  Prog-Name             PIC X(20) VALUE "CVSUMRPT (2.1.00)".
001110*
001120 COPY "wscverr.cob".
001130*
001140 01  CV-Stat-File-Name       PIC X(20)  VALUE "CVSTATS".
001150 01  CV-Stat-Status          PIC XX.
001160     88  CV-Stat-OK                 VALUE "00".
001170 01  CV-Rpt-File-Name        PIC X(20)  VALUE "CVSUMOUT".
001180 01  CV-Rpt-Status           PIC XX.
001190     88  CV-Rpt-OK                  VALUE "00".
001200*
001210 01  WS-Page-Size            BINARY-CHAR UNSIGNED VALUE 55.
001220*
001230* Accumulators carried up to the final total line - mirrors the
001240* counter block py000 keeps for its own control totals, restated
001250* for the year/warning/records-read figures this report needs.
001260* Sourced into the control footing final below the same way
001270* pyrgstr sources WS-Rec-Cnt - the shop keeps the running add in
001280* working-storage and lets Report Writer print it, rather than a
001290* SUM clause, even where Report Writer could do the add itself.
001300 01  WS-Accum.
001310     03  WS-Acc-Written        BINARY-LONG UNSIGNED VALUE ZERO.
001320     03  WS-Acc-Read           BINARY-LONG UNSIGNED VALUE ZERO.
001330     03  WS-Acc-Warn           BINARY-LONG UNSIGNED VALUE ZERO.
001340     03  filler                PIC X(4).
001350* Raw byte view of the three accumulators, dumped by hand to the
001360* job log when a run's totals look wrong - saves totting the
001370* three up separately off the console.  Redefine #1, program.
001380 01  WS-Accum-Flat REDEFINES WS-Accum PIC X(12).
001390*
001400* Printable view of the week number - no longer needed to build
001410* the heading line (the page heading below sources Cvs-Week
001420* direct off the stats record) but kept as the same ad-hoc
001430* operator-log view it always was.  Redefine #2, program.
001440 01  WS-Week-Hold.
001450     03  WS-Week-Num          PIC 9(2)  VALUE ZERO.
001460     03  filler               PIC X(2).
001470 01  WS-Week-Edit REDEFINES WS-Week-Hold PIC Z9.
001480*
001490* Display-numeric view of the warning count, kept alongside the
001500* binary field so an ad-hoc DISPLAY can be dropped in here during
001510* testing.  Not part of the live total path - ee000 moves
001520* straight off WS-Warn-Num.  Redefine #3, program.
001530 01  WS-Warn-Hold.
001540     03  WS-Warn-Num          BINARY-LONG UNSIGNED VALUE ZERO.
001550     03  filler               PIC X(4).
001560 01  WS-Warn-Disp REDEFINES WS-Warn-Hold PIC 9(9).
001570*
001580 REPORT SECTION.
001590*-----------------------
001600* Run Summary report - Report Writer, same facility pyrgstr uses
001610* for the check register ("Uses RW for prints").  Page/heading/
001620* control-footing mechanics are all Report Writer's job now -
001630* bb000-Read-Loop below only has to GENERATE the right group.
001640 RD  CV-Run-Summary-Report
001650     CONTROL      FINAL
001660     PAGE LIMIT   WS-Page-Size
001670     HEADING      1
001680     FIRST DETAIL 5
001690     LAST  DETAIL WS-Page-Size.
001700*
001710 01  CV-Rpt-Head   TYPE PAGE HEADING.
001720     03  LINE  1.
001730         05  COL  41     PIC X(35)
001740                  VALUE "VARIABLE COST DETAIL - RUN SUMMARY".
001750     03  LINE  3.
001760         05  COL  41     PIC X(8)    VALUE "Week No ".
001770         05  COL  49     PIC Z9      SOURCE Cvs-Week.
001780     03  LINE  5.
001790         05  COL   6     PIC X(9)    VALUE "Plcy Year".
001800         05  COL  21     PIC X(15)   VALUE "Records Written".
001810         05  COL  41     PIC X(11)   VALUE "Output File".
001820*
001830 01  CV-Year-Detail  TYPE DETAIL.
001840     03  LINE + 1.
001850         05  COL   8     PIC 9(4)          SOURCE Cvs-Year.
001860         05  COL  21     PIC ZZZ,ZZZ,ZZ9    SOURCE Cvs-Records-Written.
001870         05  COL  41     PIC X(20)         SOURCE Cvs-File-Name.
001880*
001890 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
001900     03  COL   6     PIC X(10)          VALUE "Grand Tot ".
001910     03  COL  21     PIC ZZZ,ZZZ,ZZ9    SOURCE WS-Acc-Written.
001920     03  COL  41     PIC X(14)          VALUE "records read ".
001930     03  COL  55     PIC ZZZ,ZZZ,ZZ9    SOURCE WS-Acc-Read.
001940     03  COL  70     PIC X(10)          VALUE "warnings ".
001950     03  COL  81     PIC ZZZ,ZZ9        SOURCE WS-Acc-Warn.
001960*
001970 PROCEDURE DIVISION.
001980*===================
001990*
002000 aa000-Main                  SECTION.
002010***********************************
002020     OPEN     INPUT CV-Stats-File.
002030     IF       NOT CV-Stat-OK
002040              DISPLAY CV005
002050              MOVE 16 TO RETURN-CODE
002060              GOBACK
002070     END-IF.
002080     OPEN     OUTPUT CV-Report-File.
002090     IF       NOT CV-Rpt-OK
002100              DISPLAY CV008
002110              MOVE 16 TO RETURN-CODE
002120              GOBACK
002130     END-IF.
002140*
002150     INITIATE CV-Run-Summary-Report.
002160     PERFORM  bb000-Read-Loop.
002170     TERMINATE CV-Run-Summary-Report.
002180*
002190     CLOSE    CV-Stats-File.
002200     CLOSE    CV-Report-File.
002210     GOBACK.
002220 aa000-Exit.  EXIT SECTION.
002230*
002240 bb000-Read-Loop              SECTION.
002250***********************************
002260 bb010-Read-Next.
002270     READ     CV-Stats-File
002280              AT END GO TO bb000-Exit
002290     END-READ.
002300     MOVE     Cvs-Week TO WS-Week-Num.
002310     IF       Cvs-Year-Line
002320              PERFORM dd000-Print-Year-Line
002330     ELSE
002340              PERFORM ee000-Print-Total-Line
002350     END-IF.
002360     GO       TO bb010-Read-Next.
002370 bb000-Exit.  EXIT SECTION.
002380*
002390 dd000-Print-Year-Line        SECTION.
002400***********************************
002410* One GENERATE per "Y" record - Report Writer fires the page
002420* heading on the first one and on every page overflow after
002430* that, same as pyrgstr's aa050-Report-Checks loop.
002440     ADD      Cvs-Records-Written TO WS-Acc-Written.
002450     GENERATE CV-Year-Detail.
002460 dd000-Exit.  EXIT SECTION.
002470*
002480 ee000-Print-Total-Line       SECTION.
002490***********************************
002500* The "T" record is the last one on the file - its counts sit in
002510* WS-Accum until TERMINATE fires the control footing final below.
002520     MOVE     Cvs-Records-Read    TO WS-Acc-Read.
002530     MOVE     Cvs-Warning-Count   TO WS-Warn-Num.
002540     MOVE     WS-Warn-Num         TO WS-Acc-Warn.
002550 ee000-Exit.  EXIT SECTION.
