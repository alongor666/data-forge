000100********************************************
000110*                                          *
000120*  Error/Status Messages for CV jobs        *
000130*     Shared by cv000 and cvsumrpt          *
000140********************************************
000150* 19/01/26 vbc - Created - first cut of messages for chg #4417.
000160* 27/01/26 vbc - Added CV006/CV007 after the first dry run found
000170* the
000180*                stats file being picked up by cvsumrpt before
000190*                cv000
000200*                had closed it on the test box - operator note
000210*                added.
000215* 03/02/26 hlq - Added CV008 - cvsumrpt was displaying CV004/CV007
000217*                on its two open failures and neither one actually
000218*                describes an open error - chg #4417.
000220*
000230 01  CV-Error-Messages.
000240     03  CV001   pic x(43) value
000250             "CV001 Raw extract file not found - aborting".
000260     03  CV002   pic x(37) value
000270             "CV002 Could not open year output file".
000280     03  CV003   pic x(40) value
000290             "CV003 No years produced records - failed".
000300     03  CV004   pic x(42) value
000310             "CV004 Read RAW-INPUT record error - status".
000320     03  CV005   pic x(34) value
000330             "CV005 Failed to open CV-Stats file".
000340     03  CV006   pic x(47) value
000350             "CV006 Year table full at 31 entries - year lost".
000360     03  CV007   pic x(32) value
000370             "CV007 Read CV-Stats record error".
000380     03  CV008   pic x(36) value
000390             "CV008 Could not open run report file".
