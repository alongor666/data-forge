000100     fd  CV-Det-File.
000110     copy "wscvdet.cob".
